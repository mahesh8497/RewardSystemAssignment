000100******************************************************************
000200* RWDSUMM  - REWARD SUMMARY RECORD LAYOUT                        *
000300* MERIDIAN VALUE RETAIL CO. - DATA PROCESSING DEPT               *
000400******************************************************************
000500* ONE OCCURRENCE PER CUSTOMER PRESENT IN THE FILTERED THREE
000600* MONTH WINDOW.  WRITTEN BY RWDCALC1 IN ASCENDING CUSTOMER-ID
000700* SEQUENCE, READ BY RWDRPT1 TO PRODUCE THE OPTIONAL LISTING.
000800* MONTH BUCKETS ARE CALENDAR-MONTH-OF-YEAR ONLY (JAN-DEC) - THEY
000900* ARE NOT YEAR QUALIFIED.  SEE RWDCALC1 H0001-CALC-POINTS.
001000******************************************************************
001100*    CHANGE LOG
001200*    DATE      INIT  REQUEST    DESCRIPTION
001300*    --------  ----  ---------  --------------------------------
001400*    03/11/91  SRP   RWD-0001   ORIGINAL LAYOUT FOR REWARDS PROJ.       RWD-0001
001500*    06/02/95  JDK   RWD-0077   ADDED RWD-SUMM-MONTH-PRESENT            RWD-0077
001600*                               FLAG ARRAY FOR RWDRPT1 SKIP-LOGIC.
001700*    01/06/99  MTC   RWD-0204   ADDED FLAT-NUMERIC REDEFINES OF         RWD-0204
001800*                               BOTH ARRAYS FOR FAST ZERO TESTS.
001900******************************************************************
002000 01  RWD-SUMM-RECORD.
002100     05  RWD-SUMM-CUSTOMER-ID             PIC 9(09).
002200     05  RWD-SUMM-MONTH-POINTS OCCURS 12 TIMES
002300                                           PIC 9(07).
002400     05  RWD-SUMM-MONTH-PTS-N  REDEFINES
002500                                RWD-SUMM-MONTH-POINTS
002600                                           PIC 9(84).
002700     05  RWD-SUMM-MONTH-PRESENT OCCURS 12 TIMES
002800                                           PIC 9(01).
002900     05  RWD-SUMM-MONTH-PRS-N   REDEFINES
003000                                 RWD-SUMM-MONTH-PRESENT
003100                                           PIC 9(12).
003200     05  RWD-SUMM-TOTAL-POINTS            PIC 9(09).
003300     05  FILLER                           PIC X(15).
