000100******************************************************************
000200* Author: M T CHEN
000300* Date: 03/11/1991
000400* Purpose: BUILD THE REWARD POINTS SUMMARY FILE FROM THE NIGHTLY
000500*        : TRANSACTION EXTRACT FOR THE CUSTOMER REWARDS PROJECT.
000600* Tectonics: COBC
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID. RWDCALC1.
001100 AUTHOR. M T CHEN.
001200 INSTALLATION. MERIDIAN VALUE RETAIL CO. - DATA PROCESSING DEPT.
001300 DATE-WRITTEN. 03/11/1991.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*    CHANGE LOG
001800*    DATE      INIT  REQUEST    DESCRIPTION
001900*    --------  ----  ---------  --------------------------------
002000*    03/11/91  SRP   RWD-0001   ORIGINAL PROGRAM.  READS TRANS          RWD-0001
002100*                               EXTRACT, WRITES REWARD SUMMARY.
002200*    03/11/91  SRP   RWD-0001   I/O SKELETON PATTERNED AFTER THE        RWD-0001
002300*                               CBLVSMC1 LETTERED PARAGRAPH PLAN.
002400*    07/22/91  SRP   RWD-0009   ADDED TABLE-FULL CHECK IN               RWD-0009
002500*                               G0001-ADD-CUSTOMER.
002600*    11/04/92  LAW   RWD-0052   SEPARATED TIER-1/TIER-2 COMPUTE         RWD-0052
002700*                               SO EACH TRUNCATES ON ITS OWN -
002800*                               ONE COMBINED COMPUTE DROPPED A
002900*                               POINT ON SOME 100-150 AMOUNTS.
003000*    09/14/93  LAW   RWD-0118   RWD-TRANS-AMOUNT NOW SIGN               RWD-0118
003100*                               TRAILING SEPARATE - SEE RWDTRAN.
003200*    06/02/95  JDK   RWD-0077   ADDED MONTH-PRESENT FLAGS AND A         RWD-0077
003300*                               ZERO-FLAG SANITY CHECK ON WRITE.
003400*    02/19/96  JDK   RWD-0091   SEARCH NOW EXITS AS SOON AS A           RWD-0091
003500*                               MATCHING CUSTOMER ID IS FOUND.
003600*    01/06/99  MTC   RWD-0204   Y2K: SYSTEM DATE IS NOW WINDOWED        RWD-0204
003700*                               TO A 4-DIGIT YEAR BEFORE THE
003800*                               THRESHOLD MONTH IS COMPUTED.
003900*    01/06/99  MTC   RWD-0204   Y2K: REBUILT RWD-TRANS-DATE-R AND       RWD-0204
004000*                               WS-THRESHOLD-DATE-R AS 8-DIGIT
004100*                               REDEFINES FOR THE COMPARE.
004200*    08/30/00  MTC   RWD-0240   ADDED UPSI-0 TRANSACTION TRACE          RWD-0240
004300*                               SWITCH FOR THE AUDIT RUN.
004400*    04/11/02  DRV   RWD-0266   RAISED CUSTOMER TABLE FROM 2000         RWD-0266
004500*                               TO 5000 ENTRIES - HOLIDAY VOLUME.
004600*    10/08/04  DRV   RWD-0301   ADDED ZERO-POINT CUSTOMER DISPLAY       RWD-0301
004700*                               FOR THE RECONCILIATION TEAM.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000******************************************************************
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS RWD-VALID-DIGITS IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS RWD-TRACE-ON
005500            OFF STATUS IS RWD-TRACE-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TRANSACTION-FILE ASSIGN TO TRANSIN
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-TRANS-STATUS.
006300*
006400     SELECT REWARD-SUMMARY-FILE ASSIGN TO RWDSUMO
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-SUMM-STATUS.
006800******************************************************************
006900 DATA DIVISION.
007000******************************************************************
007100 FILE SECTION.
007200 FD  TRANSACTION-FILE
007300     RECORD CONTAINS 47 CHARACTERS
007400     RECORDING MODE IS F.
007500 COPY RWDTRAN.
007600*
007700 FD  REWARD-SUMMARY-FILE
007800     RECORD CONTAINS 129 CHARACTERS
007900     RECORDING MODE IS F.
008000 COPY RWDSUMM.
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400 77  WS-TRANS-STATUS          PIC X(02) VALUE SPACES.
008500 77  WS-SUMM-STATUS           PIC X(02) VALUE SPACES.
008600*
008700 77  WS-TRANS-EOF-SW          PIC X(01) VALUE 'N'.
008800     88  WS-TRANS-EOF                   VALUE 'Y'.
008900*
009000 77  WS-READ-RECORD           PIC S9(09) COMP VALUE ZERO.
009100 77  WS-WRITE-RECORD          PIC S9(09) COMP VALUE ZERO.
009200 77  WS-SKIP-RECORD           PIC S9(09) COMP VALUE ZERO.
009300 77  WS-CUST-COUNT            PIC S9(04) COMP VALUE ZERO.
009400 77  WS-SUB                   PIC S9(04) COMP VALUE ZERO.
009500 77  WS-SUB2                  PIC S9(04) COMP VALUE ZERO.
009600 77  WS-MO-SUB                PIC S9(04) COMP VALUE ZERO.
009700*
009800*    SYSTEM DATE/TIME, WINDOWED CURRENT DATE AND THE ROLLING
009900*    THRESHOLD DATE USED TO FILTER THE TRANSACTION EXTRACT.
010000 01  SYSTEM-DATE-AND-TIME.
010100     05  WS-SYS-DATE.
010200         10  WS-SYS-YY            PIC 9(02).
010300         10  WS-SYS-MM            PIC 9(02).
010400         10  WS-SYS-DD            PIC 9(02).
010500     05  WS-SYS-TIME.
010600         10  WS-SYS-HH            PIC 9(02).
010700         10  WS-SYS-MIN           PIC 9(02).
010800         10  WS-SYS-SS            PIC 9(02).
010900         10  WS-SYS-HS            PIC 9(02).
011000     05  FILLER                   PIC X(04).
011100*
011200 01  WS-CURRENT-DATE-WORK.
011300     05  WS-CUR-CENTURY           PIC 9(02).
011400     05  WS-CUR-YEAR              PIC 9(04).
011500     05  WS-CUR-MONTH             PIC 9(02).
011600     05  FILLER                   PIC X(02).
011700*
011800 01  WS-THRESHOLD-DATE.
011900     05  WS-THRESHOLD-YEAR        PIC 9(04).
012000     05  WS-THRESHOLD-MONTH       PIC 9(02).
012100     05  WS-THRESHOLD-DAY         PIC 9(02) VALUE 01.
012200 01  WS-THRESHOLD-DATE-R REDEFINES WS-THRESHOLD-DATE
012300                                  PIC 9(08).
012400*
012500 01  WS-ERROR-FIELDS.
012600     05  WS-ERR-MSG               PIC X(40).
012700     05  WS-ERR-CDE               PIC X(02).
012800     05  WS-ERR-PROC              PIC X(20).
012900     05  FILLER                   PIC X(04).
013000*
013100*    WORK FIELDS FOR THE PER-TRANSACTION TIERED POINT FORMULA.
013200*    WS-CALC-AMOUNT AND WS-TIER2-BASE HOLD DOLLAR AMOUNTS AND
013300*    STAY ZONED DECIMAL - THE POINT ACCUMULATORS ARE COMP.
013400 01  WS-POINTS-WORK.
013500     05  WS-CALC-AMOUNT           PIC S9(07)V99.
013600     05  WS-TIER2-BASE            PIC S9(07)V99.
013700     05  WS-TIER1-POINTS          PIC S9(07) COMP.
013800     05  WS-TIER2-POINTS          PIC S9(07) COMP.
013900     05  WS-TRANS-POINTS          PIC S9(07) COMP.
014000     05  FILLER                   PIC X(02).
014100*
014200*    IN-MEMORY CUSTOMER TABLE - ONE ENTRY PER DISTINCT CUSTOMER
014300*    SEEN IN THE FILTERED WINDOW.  NOT KEYED OR INDEXED - THE
014400*    EXTRACT NEVER HOLDS MORE THAN A FEW THOUSAND CUSTOMERS IN A
014500*    ROLLING 3-MONTH WINDOW SO A LINEAR SCAN AND TABLE SORT HAVE
014600*    ALWAYS BEEN FAST ENOUGH.
014700 01  RWD-CUST-TABLE.
014800     05  RWD-CUST-ENTRY OCCURS 5000 TIMES.
014900         10  RWD-CUST-ID              PIC 9(09).
015000         10  RWD-CUST-MONTH-PTS OCCURS 12 TIMES
015100                                      PIC S9(09) COMP.
015200         10  RWD-CUST-MONTH-FLAG OCCURS 12 TIMES
015300                                      PIC 9(01) COMP.
015400         10  RWD-CUST-TOTAL-PTS       PIC S9(09) COMP.
015500         10  FILLER                   PIC X(04).
015600*
015700*    HOLD AREA FOR THE EXCHANGE SORT - MUST MATCH RWD-CUST-ENTRY
015800*    FIELD FOR FIELD SO THE TWO CAN BE GROUP-MOVED.
015900 01  WS-HOLD-ENTRY.
016000     05  WS-HOLD-ID                   PIC 9(09).
016100     05  WS-HOLD-MONTH-PTS OCCURS 12 TIMES
016200                                      PIC S9(09) COMP.
016300     05  WS-HOLD-MONTH-FLAG OCCURS 12 TIMES
016400                                      PIC 9(01) COMP.
016500     05  WS-HOLD-TOTAL-PTS            PIC S9(09) COMP.
016600     05  FILLER                       PIC X(04).
016700******************************************************************
016800 PROCEDURE DIVISION.
016900******************************************************************
017000 A0001-MAIN.
017100*
017200     PERFORM B0001-OPEN-FILES    THRU B0001-EX.
017300     PERFORM C0001-INIT-RUN      THRU C0001-EX.
017400     PERFORM D0001-READ-TRANS    THRU D0001-EX.
017500     PERFORM E0001-PROCESS-TRANS THRU E0001-EX
017600         UNTIL WS-TRANS-EOF.
017700*
017800     PERFORM I0001-SORT-TABLE    THRU I0001-EX.
017900     PERFORM J0001-WRITE-SUMMARY THRU J0001-EX
018000         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CUST-COUNT.
018100*
018200     DISPLAY 'RWDCALC1 - TRANSACTIONS READ    : ' WS-READ-RECORD.
018300     DISPLAY 'RWDCALC1 - TRANSACTIONS SKIPPED : ' WS-SKIP-RECORD.
018400     DISPLAY 'RWDCALC1 - CUSTOMERS WRITTEN     : ' WS-WRITE-RECORD.
018500*
018600     PERFORM Z0001-CLOSE-FILES   THRU Z0001-EX.
018700*
018800 A0001-MAIN-EX.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 B0001-OPEN-FILES.
019200*----------------------------------------------------------------*
019300         OPEN INPUT TRANSACTION-FILE.
019400*
019500         IF WS-TRANS-STATUS NOT EQUAL ZEROES
019600             MOVE 'ERROR OPENING TRANSACTION-FILE'
019700                                       TO WS-ERR-MSG
019800             MOVE WS-TRANS-STATUS      TO WS-ERR-CDE
019900             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
020000             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
020100         END-IF.
020200*
020300         OPEN OUTPUT REWARD-SUMMARY-FILE.
020400*
020500         IF WS-SUMM-STATUS NOT EQUAL ZEROES
020600             MOVE 'ERROR OPENING REWARD-SUMMARY-FILE'
020700                                       TO WS-ERR-MSG
020800             MOVE WS-SUMM-STATUS       TO WS-ERR-CDE
020900             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
021000             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
021100         END-IF.
021200*
021300 B0001-EX.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 C0001-INIT-RUN.
021700*----------------------------------------------------------------*
021800         INITIALIZE RWD-CUST-TABLE.
021900         MOVE ZERO TO WS-CUST-COUNT.
022000         MOVE ZERO TO WS-READ-RECORD.
022100         MOVE ZERO TO WS-WRITE-RECORD.
022200         MOVE ZERO TO WS-SKIP-RECORD.
022300*
022400         ACCEPT WS-SYS-DATE FROM DATE.
022500         ACCEPT WS-SYS-TIME FROM TIME.
022600*
022700*        Y2K CENTURY WINDOW - A 2-DIGIT SYSTEM YEAR OF 00-49 IS
022800*        TAKEN AS 20XX, 50-99 AS 19XX.  SEE RWD-0204.                   RWD-0204
022900         IF WS-SYS-YY < 50
023000             MOVE 20 TO WS-CUR-CENTURY
023100         ELSE
023200             MOVE 19 TO WS-CUR-CENTURY
023300         END-IF.
023400         COMPUTE WS-CUR-YEAR = WS-CUR-CENTURY * 100 + WS-SYS-YY.
023500         MOVE WS-SYS-MM TO WS-CUR-MONTH.
023600*
023700*        THRESHOLD = FIRST OF THE MONTH, TWO MONTHS BACK FROM
023800*        THE RUN MONTH.  KEEPS THE CURRENT MONTH PLUS THE TWO
023900*        MONTHS BEFORE IT - A ROLLING 3-MONTH WINDOW.
024000         MOVE WS-CUR-YEAR TO WS-THRESHOLD-YEAR.
024100         COMPUTE WS-THRESHOLD-MONTH = WS-CUR-MONTH - 2.
024200         IF WS-THRESHOLD-MONTH < 1
024300             ADD 12 TO WS-THRESHOLD-MONTH
024400             SUBTRACT 1 FROM WS-THRESHOLD-YEAR
024500         END-IF.
024600         MOVE 01 TO WS-THRESHOLD-DAY.
024700*
024800         DISPLAY '********************************************'.
024900         DISPLAY ' RWDCALC1 - REWARD POINTS CALCULATION ENGINE '.
025000         DISPLAY ' RUN DATE  : ' WS-CUR-MONTH '/' WS-SYS-DD '/'
025100                  WS-CUR-YEAR.
025200         DISPLAY ' THRESHOLD : ' WS-THRESHOLD-MONTH '/'
025300                  WS-THRESHOLD-DAY '/' WS-THRESHOLD-YEAR.
025400         DISPLAY '********************************************'.
025500*
025600 C0001-EX.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 D0001-READ-TRANS.
026000*----------------------------------------------------------------*
026100         READ TRANSACTION-FILE.
026200*
026300         EVALUATE WS-TRANS-STATUS
026400             WHEN '00'
026500                 ADD 1 TO WS-READ-RECORD
026600             WHEN '10'
026700                 MOVE 'Y' TO WS-TRANS-EOF-SW
026800             WHEN OTHER
026900                 MOVE 'TRANSACTION FILE I/O ERROR ON READ'
027000                                           TO WS-ERR-MSG
027100                 MOVE WS-TRANS-STATUS      TO WS-ERR-CDE
027200                 MOVE 'D0001-READ-TRANS'   TO WS-ERR-PROC
027300                 PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
027400         END-EVALUATE.
027500*
027600 D0001-EX.
027700     EXIT.
027800*----------------------------------------------------------------*
027900 E0001-PROCESS-TRANS.
028000*----------------------------------------------------------------*
028100         IF RWD-TRANS-DATE-R IS NOT RWD-VALID-DIGITS
028200             MOVE 'TRANSACTION DATE NOT NUMERIC - SKIPPED'
028300                                       TO WS-ERR-MSG
028400             MOVE SPACES               TO WS-ERR-CDE
028500             MOVE 'E0001-PROCESS-TRANS' TO WS-ERR-PROC
028600             DISPLAY '  ' WS-ERR-MSG
028700             ADD 1 TO WS-SKIP-RECORD
028800         ELSE
028900             IF RWD-TRANS-DATE-R NOT LESS THAN
029000                                         WS-THRESHOLD-DATE-R
029100                 PERFORM F0001-FIND-CUSTOMER THRU F0001-EX
029200                 PERFORM H0001-CALC-POINTS   THRU H0001-EX
029300                 MOVE RWD-TRANS-MONTH TO WS-MO-SUB
029400                 ADD WS-TRANS-POINTS
029500                     TO RWD-CUST-MONTH-PTS(WS-SUB WS-MO-SUB)
029600                 ADD WS-TRANS-POINTS
029700                     TO RWD-CUST-TOTAL-PTS(WS-SUB)
029800                 MOVE 1
029900                     TO RWD-CUST-MONTH-FLAG(WS-SUB WS-MO-SUB)
030000                 IF RWD-TRACE-ON
030100                     DISPLAY '  TRACE CUST ' RWD-CUSTOMER-ID
030200                         ' MO ' RWD-TRANS-MONTH
030300                         ' PTS ' WS-TRANS-POINTS
030400                 END-IF
030500             ELSE
030600                 ADD 1 TO WS-SKIP-RECORD
030700             END-IF
030800         END-IF.
030900*
031000         PERFORM D0001-READ-TRANS THRU D0001-EX.
031100*
031200 E0001-EX.
031300     EXIT.
031400*----------------------------------------------------------------*
031500 F0001-FIND-CUSTOMER.
031600*----------------------------------------------------------------*
031700*        LINEAR SEARCH FOR AN EXISTING TABLE ENTRY.  EXITS AS
031800*        SOON AS A MATCH IS FOUND (RWD-0091).  IF NONE IS FOUND,        RWD-0091
031900*        WS-SUB STOPS ONE PAST THE LAST USED ENTRY.
032000         PERFORM F1001-SEARCH-STEP THRU F1001-EX
032100             VARYING WS-SUB FROM 1 BY 1
032200             UNTIL WS-SUB > WS-CUST-COUNT
032300                OR RWD-CUST-ID(WS-SUB) = RWD-CUSTOMER-ID.
032400*
032500         IF WS-SUB > WS-CUST-COUNT
032600             PERFORM G0001-ADD-CUSTOMER THRU G0001-EX
032700         END-IF.
032800*
032900 F0001-EX.
033000     EXIT.
033100*----------------------------------------------------------------*
033200 F1001-SEARCH-STEP.
033300*----------------------------------------------------------------*
033400         CONTINUE.
033500*
033600 F1001-EX.
033700     EXIT.
033800*----------------------------------------------------------------*
033900 G0001-ADD-CUSTOMER.
034000*----------------------------------------------------------------*
034100         IF WS-SUB > 5000
034200             MOVE 'CUSTOMER TABLE CAPACITY EXCEEDED'
034300                                       TO WS-ERR-MSG
034400             MOVE SPACES               TO WS-ERR-CDE
034500             MOVE 'G0001-ADD-CUSTOMER' TO WS-ERR-PROC
034600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
034700         END-IF.
034800*
034900         MOVE RWD-CUSTOMER-ID TO RWD-CUST-ID(WS-SUB).
035000         MOVE WS-SUB          TO WS-CUST-COUNT.
035100*
035200 G0001-EX.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 H0001-CALC-POINTS.
035600*----------------------------------------------------------------*
035700*        TIERED REWARD POINT FORMULA (RWD-0052).  EACH TIER IS          RWD-0052
035800*        COMPUTED AND TRUNCATED ON ITS OWN, THEN ADDED - NEVER
035900*        COMBINED INTO ONE COMPUTE AND NEVER ROUNDED.
036000         MOVE ZERO TO WS-TRANS-POINTS.
036100         MOVE ZERO TO WS-TIER1-POINTS.
036200         MOVE ZERO TO WS-TIER2-POINTS.
036300         MOVE RWD-TRANS-AMOUNT TO WS-CALC-AMOUNT.
036400*
036500         IF WS-CALC-AMOUNT > 100.00
036600             COMPUTE WS-TIER1-POINTS = (WS-CALC-AMOUNT - 100) * 2
036700             ADD WS-TIER1-POINTS TO WS-TRANS-POINTS
036800         END-IF.
036900*
037000         IF WS-CALC-AMOUNT > 50.00
037100             IF WS-CALC-AMOUNT > 100.00
037200                 MOVE 100.00 TO WS-TIER2-BASE
037300             ELSE
037400                 MOVE WS-CALC-AMOUNT TO WS-TIER2-BASE
037500             END-IF
037600             COMPUTE WS-TIER2-POINTS = (WS-TIER2-BASE - 50) * 1
037700             ADD WS-TIER2-POINTS TO WS-TRANS-POINTS
037800         END-IF.
037900*
038000 H0001-EX.
038100     EXIT.
038200*----------------------------------------------------------------*
038300 I0001-SORT-TABLE.
038400*----------------------------------------------------------------*
038500*        CLASSIC EXCHANGE SORT OVER THE CUSTOMER TABLE, ASCENDING
038600*        BY CUSTOMER-ID.  A RUN'S WORTH OF DISTINCT CUSTOMERS HAS
038700*        NEVER BEEN LARGE ENOUGH TO JUSTIFY A SORT VERB HERE.
038800         IF WS-CUST-COUNT > 1
038900             PERFORM I1001-SORT-PASS THRU I1001-EX
039000                 VARYING WS-SUB FROM 1 BY 1
039100                 UNTIL WS-SUB > WS-CUST-COUNT - 1
039200         END-IF.
039300*
039400 I0001-EX.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 I1001-SORT-PASS.
039800*----------------------------------------------------------------*
039900         PERFORM I2001-SORT-COMPARE THRU I2001-EX
040000             VARYING WS-SUB2 FROM 1 BY 1
040100             UNTIL WS-SUB2 > WS-CUST-COUNT - WS-SUB.
040200*
040300 I1001-EX.
040400     EXIT.
040500*----------------------------------------------------------------*
040600 I2001-SORT-COMPARE.
040700*----------------------------------------------------------------*
040800         IF RWD-CUST-ID(WS-SUB2) > RWD-CUST-ID(WS-SUB2 + 1)
040900             MOVE RWD-CUST-ENTRY(WS-SUB2)     TO WS-HOLD-ENTRY
041000             MOVE RWD-CUST-ENTRY(WS-SUB2 + 1)
041100                                  TO RWD-CUST-ENTRY(WS-SUB2)
041200             MOVE WS-HOLD-ENTRY
041300                            TO RWD-CUST-ENTRY(WS-SUB2 + 1)
041400         END-IF.
041500*
041600 I2001-EX.
041700     EXIT.
041800*----------------------------------------------------------------*
041900 J0001-WRITE-SUMMARY.
042000*----------------------------------------------------------------*
042100*        DRIVEN BY A0001-MAIN WITH WS-SUB AS THE CONTROLLING
042200*        SUBSCRIPT - ONE OUTPUT RECORD PER TABLE ENTRY, IN
042300*        SORTED (ASCENDING CUSTOMER-ID) ORDER.
042400         MOVE RWD-CUST-ID(WS-SUB) TO RWD-SUMM-CUSTOMER-ID.
042500*
042600         PERFORM J1001-MOVE-MONTH THRU J1001-EX
042700             VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
042800*
042900         MOVE RWD-CUST-TOTAL-PTS(WS-SUB) TO RWD-SUMM-TOTAL-POINTS.
043000*
043100         IF RWD-SUMM-MONTH-PRS-N = ZERO
043200             MOVE 'CUSTOMER ADDED WITH NO MONTH FLAGGED'
043300                                       TO WS-ERR-MSG
043400             MOVE SPACES               TO WS-ERR-CDE
043500             MOVE 'J0001-WRITE-SUMMARY' TO WS-ERR-PROC
043600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
043700         END-IF.
043800*
043900         IF RWD-SUMM-MONTH-PTS-N = ZERO
044000             DISPLAY
044100                'RWDCALC1 - CUSTOMER WITH ZERO POINTS WRITTEN: '
044200                 RWD-SUMM-CUSTOMER-ID
044300         END-IF.
044400*
044500         PERFORM K0001-WRITE-OUTPUT THRU K0001-EX.
044600*
044700 J0001-EX.
044800     EXIT.
044900*----------------------------------------------------------------*
045000 J1001-MOVE-MONTH.
045100*----------------------------------------------------------------*
045200         MOVE RWD-CUST-MONTH-PTS(WS-SUB WS-MO-SUB)
045300                       TO RWD-SUMM-MONTH-POINTS(WS-MO-SUB).
045400         MOVE RWD-CUST-MONTH-FLAG(WS-SUB WS-MO-SUB)
045500                       TO RWD-SUMM-MONTH-PRESENT(WS-MO-SUB).
045600*
045700 J1001-EX.
045800     EXIT.
045900*----------------------------------------------------------------*
046000 K0001-WRITE-OUTPUT.
046100*----------------------------------------------------------------*
046200         WRITE RWD-SUMM-RECORD.
046300*
046400         IF WS-SUMM-STATUS NOT EQUAL ZEROES
046500             MOVE 'ERROR WRITING REWARD-SUMMARY-FILE'
046600                                       TO WS-ERR-MSG
046700             MOVE WS-SUMM-STATUS       TO WS-ERR-CDE
046800             MOVE 'K0001-WRITE-OUTPUT' TO WS-ERR-PROC
046900             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
047000         ELSE
047100             ADD 1 TO WS-WRITE-RECORD
047200         END-IF.
047300*
047400 K0001-EX.
047500     EXIT.
047600*----------------------------------------------------------------*
047700 Y0001-ERR-HANDLING.
047800*----------------------------------------------------------------*
047900      DISPLAY '********************************'.
048000      DISPLAY '  ERROR HANDLING REPORT - RWDCALC1'.
048100      DISPLAY '********************************'.
048200      DISPLAY '  ' WS-ERR-MSG.
048300      DISPLAY '  ' WS-ERR-CDE.
048400      DISPLAY '  ' WS-ERR-PROC.
048500      DISPLAY '********************************'.
048600*
048700     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
048800*
048900 Y0001-EXIT.
049000      EXIT.
049100*----------------------------------------------------------------*
049200 Z0001-CLOSE-FILES.
049300*----------------------------------------------------------------*
049400     CLOSE TRANSACTION-FILE.
049500*
049600      IF WS-TRANS-STATUS NOT EQUAL ZEROES
049700          MOVE 'ERROR CLOSING TRANSACTION-FILE'
049800                                    TO WS-ERR-MSG
049900          MOVE WS-TRANS-STATUS      TO WS-ERR-CDE
050000          MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
050100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
050200      END-IF.
050300*
050400      CLOSE REWARD-SUMMARY-FILE.
050500*
050600      IF WS-SUMM-STATUS NOT EQUAL ZEROES
050700         MOVE 'ERROR CLOSING REWARD-SUMMARY-FILE'
050800                                    TO WS-ERR-MSG
050900          MOVE WS-SUMM-STATUS       TO WS-ERR-CDE
051000          MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
051100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
051200      END-IF.
051300*
051400      STOP RUN.
051500*
051600 Z0001-EX.
051700      EXIT.
