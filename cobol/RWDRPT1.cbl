000100******************************************************************
000200* Author: M T CHEN
000300* Date: 04/02/1991
000400* Purpose: PRINT THE CUSTOMER REWARD SUMMARY LISTING - A READ-
000500*        : ONLY CONVENIENCE REPORT OVER THE FILE RWDCALC1 BUILDS.
000600* Tectonics: COBC
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID. RWDRPT1.
001100 AUTHOR. M T CHEN.
001200 INSTALLATION. MERIDIAN VALUE RETAIL CO. - DATA PROCESSING DEPT.
001300 DATE-WRITTEN. 04/02/1991.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*    CHANGE LOG
001800*    DATE      INIT  REQUEST    DESCRIPTION
001900*    --------  ----  ---------  --------------------------------
002000*    04/02/91  SRP   RWD-0002   ORIGINAL PROGRAM.  ONE HEADING          RWD-0002
002100*                               BLOCK PER CUSTOMER, ONE LINE PER
002200*                               MONTH PRESENT, THEN A TOTAL LINE.
002300*    08/19/92  LAW   RWD-0041   ADDED PAGE-OVERFLOW BREAK AT 55         RWD-0041
002400*                               LINES - LISTING RAN OFF THE FORM
002500*                               ON THE BIG HOLIDAY RUNS.
002600*    06/02/95  JDK   RWD-0078   READS THE NEW MONTH-PRESENT FLAGS       RWD-0078
002700*                               SO ABSENT MONTHS ARE NOT PRINTED.
002800*    01/06/99  MTC   RWD-0205   Y2K REVIEW - NO DATE MATH IN THIS       RWD-0205
002900*                               PROGRAM, NO CHANGE REQUIRED.
003000*    05/14/01  DRV   RWD-0251   ADDED UPSI-0 "SKIP ZERO POINT           RWD-0251
003100*                               CUSTOMERS" SWITCH FOR THE MONTHLY
003200*                               RECONCILIATION RUN.
003300*    10/08/04  DRV   RWD-0301   MONTH NAME TABLE LOAD MOVED TO          RWD-0301
003400*                               ITS OWN PARAGRAPH AND TRACED ON
003500*                               STARTUP - SEE C1001-LOAD-MONTHS.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800******************************************************************
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS RWD-SKIP-ZERO-ON
004300            OFF STATUS IS RWD-SKIP-ZERO-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT REWARD-SUMMARY-FILE ASSIGN TO RWDSUMI
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-SUMM-STATUS.
005100*
005200     SELECT REWARD-LISTING ASSIGN TO RWDLIST
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-LIST-STATUS.
005600******************************************************************
005700 DATA DIVISION.
005800******************************************************************
005900 FILE SECTION.
006000 FD  REWARD-SUMMARY-FILE
006100     RECORD CONTAINS 129 CHARACTERS
006200     RECORDING MODE IS F.
006300 COPY RWDSUMM.
006400*
006500 FD  REWARD-LISTING
006600     RECORD CONTAINS 80 CHARACTERS
006700     RECORDING MODE IS F.
006800 01  RWD-PRINT-LINE              PIC X(80).
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200 77  WS-SUMM-STATUS           PIC X(02) VALUE SPACES.
007300 77  WS-LIST-STATUS           PIC X(02) VALUE SPACES.
007400*
007500 77  WS-SUMM-EOF-SW           PIC X(01) VALUE 'N'.
007600     88  WS-SUMM-EOF                    VALUE 'Y'.
007700*
007800 77  WS-READ-RECORD           PIC S9(09) COMP VALUE ZERO.
007900 77  WS-WRITE-RECORD          PIC S9(09) COMP VALUE ZERO.
008000 77  WS-LINE-COUNT            PIC S9(04) COMP VALUE ZERO.
008100 77  WS-PAGE-COUNT            PIC S9(04) COMP VALUE ZERO.
008200 77  WS-MAX-LINES             PIC S9(04) COMP VALUE 55.
008300 77  WS-MO-SUB                PIC S9(04) COMP VALUE ZERO.
008400*
008500 01  SYSTEM-DATE-AND-TIME.
008600     05  WS-SYS-DATE.
008700         10  WS-SYS-YY            PIC 9(02).
008800         10  WS-SYS-MM            PIC 9(02).
008900         10  WS-SYS-DD            PIC 9(02).
009000     05  WS-SYS-TIME.
009100         10  WS-SYS-HH            PIC 9(02).
009200         10  WS-SYS-MIN           PIC 9(02).
009300         10  WS-SYS-SS            PIC 9(02).
009400         10  WS-SYS-HS            PIC 9(02).
009500     05  FILLER                   PIC X(04).
009600*
009700 01  WS-ERROR-FIELDS.
009800     05  WS-ERR-MSG               PIC X(40).
009900     05  WS-ERR-CDE               PIC X(02).
010000     05  WS-ERR-PROC              PIC X(20).
010100     05  FILLER                   PIC X(04).
010200*
010300*    MONTH NAME TABLE - LOADED ONCE AT STARTUP BY C1001-LOAD-
010400*    MONTHS.  WS-MONTH-NAME-FLAT IS A FLAT ALTERNATE VIEW USED
010500*    ONLY TO TRACE THE WHOLE TABLE WITH ONE DISPLAY (RWD-0301).         RWD-0301
010600 01  WS-MONTH-NAME-TABLE.
010700     05  WS-MONTH-NAME OCCURS 12 TIMES
010800                                  PIC X(09).
010900 01  WS-MONTH-NAME-FLAT REDEFINES WS-MONTH-NAME-TABLE
011000                                  PIC X(108).
011100*
011200*    REPORT LINES - BUILT IN WORKING-STORAGE AND WRITTEN TO
011300*    RWD-PRINT-LINE WITH "WRITE ... FROM".  RWD-RPT-PAGE-HEAD2
011400*    REDEFINES RWD-RPT-PAGE-HEAD1 FOR THE SECOND HEADING LINE -
011500*    SAME 80 BYTES, DIFFERENT COLUMN BREAKOUT.
011600 01  RWD-RPT-PAGE-HEAD1.
011700     05  FILLER                   PIC X(01) VALUE SPACES.
011800     05  FILLER                   PIC X(25)
011900                         VALUE 'MERIDIAN VALUE RETAIL CO'.
012000     05  FILLER                   PIC X(14) VALUE SPACES.
012100     05  FILLER                   PIC X(10) VALUE 'RUN DATE '.
012200     05  RWD-RPT-HD-MM            PIC 9(02).
012300     05  FILLER                   PIC X(01) VALUE '/'.
012400     05  RWD-RPT-HD-DD            PIC 9(02).
012500     05  FILLER                   PIC X(01) VALUE '/'.
012600     05  RWD-RPT-HD-YY            PIC 9(02).
012700     05  FILLER                   PIC X(05) VALUE SPACES.
012800     05  FILLER                   PIC X(05) VALUE 'PAGE '.
012900     05  RWD-RPT-HD-PAGE          PIC ZZZ9.
013000     05  FILLER                   PIC X(07) VALUE SPACES.
013100 01  RWD-RPT-PAGE-HEAD2 REDEFINES RWD-RPT-PAGE-HEAD1.
013200     05  FILLER                   PIC X(01).
013300     05  FILLER                   PIC X(34)
013400                       VALUE 'CUSTOMER REWARD POINTS LISTING'.
013500     05  FILLER                   PIC X(45).
013600*
013700 01  RWD-RPT-HEADING.
013800     05  FILLER                   PIC X(10) VALUE 'CUSTOMER: '.
013900     05  RWD-RPT-CUST-ID          PIC 9(09).
014000     05  FILLER                   PIC X(10) VALUE SPACES.
014100     05  FILLER                   PIC X(14) VALUE 'REWARD POINTS'.
014200     05  FILLER                   PIC X(37) VALUE SPACES.
014300*
014400 01  RWD-RPT-DETAIL.
014500     05  FILLER                   PIC X(04) VALUE SPACES.
014600     05  RWD-RPT-MONTH-NAME       PIC X(09).
014700     05  FILLER                   PIC X(04) VALUE SPACES.
014800     05  RWD-RPT-MONTH-PTS-E      PIC ZZZ,ZZ9.
014900     05  FILLER                   PIC X(56) VALUE SPACES.
015000*
015100 01  RWD-RPT-TOTAL.
015200     05  FILLER                   PIC X(04) VALUE SPACES.
015300     05  FILLER                   PIC X(09) VALUE 'TOTAL'.
015400     05  FILLER                   PIC X(04) VALUE SPACES.
015500     05  RWD-RPT-TOTAL-PTS-E      PIC ZZZ,ZZ9.
015600     05  FILLER                   PIC X(56) VALUE SPACES.
015700******************************************************************
015800 PROCEDURE DIVISION.
015900******************************************************************
016000 A0001-MAIN.
016100*
016200     PERFORM B0001-OPEN-FILES       THRU B0001-EX.
016300     PERFORM C0001-INIT-RUN         THRU C0001-EX.
016400     PERFORM D0001-READ-SUMMARY     THRU D0001-EX.
016500     PERFORM E0001-PROCESS-SUMMARY  THRU E0001-EX
016600         UNTIL WS-SUMM-EOF.
016700*
016800     DISPLAY 'RWDRPT1 - SUMMARY RECORDS READ : ' WS-READ-RECORD.
016900     DISPLAY 'RWDRPT1 - DETAIL LINES WRITTEN  : ' WS-WRITE-RECORD.
017000*
017100     PERFORM Z0001-CLOSE-FILES      THRU Z0001-EX.
017200*
017300 A0001-MAIN-EX.
017400     EXIT.
017500*----------------------------------------------------------------*
017600 B0001-OPEN-FILES.
017700*----------------------------------------------------------------*
017800         OPEN INPUT REWARD-SUMMARY-FILE.
017900*
018000         IF WS-SUMM-STATUS NOT EQUAL ZEROES
018100             MOVE 'ERROR OPENING REWARD-SUMMARY-FILE'
018200                                       TO WS-ERR-MSG
018300             MOVE WS-SUMM-STATUS       TO WS-ERR-CDE
018400             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
018500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
018600         END-IF.
018700*
018800         OPEN OUTPUT REWARD-LISTING.
018900*
019000         IF WS-LIST-STATUS NOT EQUAL ZEROES
019100             MOVE 'ERROR OPENING REWARD-LISTING'
019200                                       TO WS-ERR-MSG
019300             MOVE WS-LIST-STATUS       TO WS-ERR-CDE
019400             MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
019500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
019600         END-IF.
019700*
019800 B0001-EX.
019900     EXIT.
020000*----------------------------------------------------------------*
020100 C0001-INIT-RUN.
020200*----------------------------------------------------------------*
020300         ACCEPT WS-SYS-DATE FROM DATE.
020400         ACCEPT WS-SYS-TIME FROM TIME.
020500         MOVE ZERO TO WS-READ-RECORD.
020600         MOVE ZERO TO WS-WRITE-RECORD.
020700         MOVE ZERO TO WS-LINE-COUNT.
020800         MOVE ZERO TO WS-PAGE-COUNT.
020900*
021000         MOVE WS-SYS-MM TO RWD-RPT-HD-MM.
021100         MOVE WS-SYS-DD TO RWD-RPT-HD-DD.
021200         MOVE WS-SYS-YY TO RWD-RPT-HD-YY.
021300*
021400         PERFORM C1001-LOAD-MONTHS THRU C1001-EX.
021500         DISPLAY 'RWDRPT1 - MONTH TABLE: ' WS-MONTH-NAME-FLAT.
021600*
021700         PERFORM L0001-PAGE-BREAK THRU L0001-EX.
021800*
021900 C0001-EX.
022000     EXIT.
022100*----------------------------------------------------------------*
022200 C1001-LOAD-MONTHS.
022300*----------------------------------------------------------------*
022400         MOVE 'JANUARY'   TO WS-MONTH-NAME(1).
022500         MOVE 'FEBRUARY'  TO WS-MONTH-NAME(2).
022600         MOVE 'MARCH'     TO WS-MONTH-NAME(3).
022700         MOVE 'APRIL'     TO WS-MONTH-NAME(4).
022800         MOVE 'MAY'       TO WS-MONTH-NAME(5).
022900         MOVE 'JUNE'      TO WS-MONTH-NAME(6).
023000         MOVE 'JULY'      TO WS-MONTH-NAME(7).
023100         MOVE 'AUGUST'    TO WS-MONTH-NAME(8).
023200         MOVE 'SEPTEMBER' TO WS-MONTH-NAME(9).
023300         MOVE 'OCTOBER'   TO WS-MONTH-NAME(10).
023400         MOVE 'NOVEMBER'  TO WS-MONTH-NAME(11).
023500         MOVE 'DECEMBER'  TO WS-MONTH-NAME(12).
023600*
023700 C1001-EX.
023800     EXIT.
023900*----------------------------------------------------------------*
024000 D0001-READ-SUMMARY.
024100*----------------------------------------------------------------*
024200         READ REWARD-SUMMARY-FILE.
024300*
024400         EVALUATE WS-SUMM-STATUS
024500             WHEN '00'
024600                 ADD 1 TO WS-READ-RECORD
024700             WHEN '10'
024800                 MOVE 'Y' TO WS-SUMM-EOF-SW
024900             WHEN OTHER
025000                 MOVE 'REWARD SUMMARY FILE I/O ERROR ON READ'
025100                                           TO WS-ERR-MSG
025200                 MOVE WS-SUMM-STATUS       TO WS-ERR-CDE
025300                 MOVE 'D0001-READ-SUMMARY' TO WS-ERR-PROC
025400                 PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
025500         END-EVALUATE.
025600*
025700 D0001-EX.
025800     EXIT.
025900*----------------------------------------------------------------*
026000 E0001-PROCESS-SUMMARY.
026100*----------------------------------------------------------------*
026200         IF RWD-SKIP-ZERO-ON AND RWD-SUMM-TOTAL-POINTS = ZERO
026300             CONTINUE
026400         ELSE
026500             PERFORM F0001-WRITE-HEADING THRU F0001-EX
026600             PERFORM G0001-WRITE-MONTHS  THRU G0001-EX
026700                 VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12
026800             PERFORM H0001-WRITE-TOTAL   THRU H0001-EX
026900         END-IF.
027000*
027100         PERFORM D0001-READ-SUMMARY THRU D0001-EX.
027200*
027300 E0001-EX.
027400     EXIT.
027500*----------------------------------------------------------------*
027600 F0001-WRITE-HEADING.
027700*----------------------------------------------------------------*
027800         MOVE RWD-SUMM-CUSTOMER-ID TO RWD-RPT-CUST-ID.
027900         WRITE RWD-PRINT-LINE FROM RWD-RPT-HEADING.
028000         PERFORM K0001-CHECK-LIST-STATUS THRU K0001-EX.
028100*
028200 F0001-EX.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 G0001-WRITE-MONTHS.
028600*----------------------------------------------------------------*
028700         IF RWD-SUMM-MONTH-PRESENT(WS-MO-SUB) = 1
028800             MOVE WS-MONTH-NAME(WS-MO-SUB)
028900                                    TO RWD-RPT-MONTH-NAME
029000             MOVE RWD-SUMM-MONTH-POINTS(WS-MO-SUB)
029100                                    TO RWD-RPT-MONTH-PTS-E
029200             WRITE RWD-PRINT-LINE FROM RWD-RPT-DETAIL
029300             PERFORM K0001-CHECK-LIST-STATUS THRU K0001-EX
029400         END-IF.
029500*
029600 G0001-EX.
029700     EXIT.
029800*----------------------------------------------------------------*
029900 H0001-WRITE-TOTAL.
030000*----------------------------------------------------------------*
030100         MOVE RWD-SUMM-TOTAL-POINTS TO RWD-RPT-TOTAL-PTS-E.
030200         WRITE RWD-PRINT-LINE FROM RWD-RPT-TOTAL.
030300         PERFORM K0001-CHECK-LIST-STATUS THRU K0001-EX.
030400*
030500 H0001-EX.
030600     EXIT.
030700*----------------------------------------------------------------*
030800 K0001-CHECK-LIST-STATUS.
030900*----------------------------------------------------------------*
031000         IF WS-LIST-STATUS NOT EQUAL ZEROES
031100             MOVE 'ERROR WRITING REWARD-LISTING'
031200                                        TO WS-ERR-MSG
031300             MOVE WS-LIST-STATUS        TO WS-ERR-CDE
031400             MOVE 'K0001-CHECK-LIST-STATUS' TO WS-ERR-PROC
031500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031600         ELSE
031700             ADD 1 TO WS-WRITE-RECORD
031800             ADD 1 TO WS-LINE-COUNT
031900             IF WS-LINE-COUNT > WS-MAX-LINES
032000                 PERFORM L0001-PAGE-BREAK THRU L0001-EX
032100             END-IF
032200         END-IF.
032300*
032400 K0001-EX.
032500     EXIT.
032600*----------------------------------------------------------------*
032700 L0001-PAGE-BREAK.
032800*----------------------------------------------------------------*
032900         ADD 1 TO WS-PAGE-COUNT.
033000         MOVE WS-PAGE-COUNT TO RWD-RPT-HD-PAGE.
033100         MOVE ZERO TO WS-LINE-COUNT.
033200*
033300         WRITE RWD-PRINT-LINE FROM RWD-RPT-PAGE-HEAD1
033400             AFTER ADVANCING TOP-OF-FORM.
033500         PERFORM K0001-CHECK-LIST-STATUS THRU K0001-EX.
033600*
033700         WRITE RWD-PRINT-LINE FROM RWD-RPT-PAGE-HEAD2
033800             AFTER ADVANCING 2 LINES.
033900         PERFORM K0001-CHECK-LIST-STATUS THRU K0001-EX.
034000*
034100 L0001-EX.
034200     EXIT.
034300*----------------------------------------------------------------*
034400 Y0001-ERR-HANDLING.
034500*----------------------------------------------------------------*
034600      DISPLAY '********************************'.
034700      DISPLAY '  ERROR HANDLING REPORT - RWDRPT1'.
034800      DISPLAY '********************************'.
034900      DISPLAY '  ' WS-ERR-MSG.
035000      DISPLAY '  ' WS-ERR-CDE.
035100      DISPLAY '  ' WS-ERR-PROC.
035200      DISPLAY '********************************'.
035300*
035400     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
035500*
035600 Y0001-EXIT.
035700      EXIT.
035800*----------------------------------------------------------------*
035900 Z0001-CLOSE-FILES.
036000*----------------------------------------------------------------*
036100     CLOSE REWARD-SUMMARY-FILE.
036200*
036300      IF WS-SUMM-STATUS NOT EQUAL ZEROES
036400          MOVE 'ERROR CLOSING REWARD-SUMMARY-FILE'
036500                                    TO WS-ERR-MSG
036600          MOVE WS-SUMM-STATUS       TO WS-ERR-CDE
036700          MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
036800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
036900      END-IF.
037000*
037100      CLOSE REWARD-LISTING.
037200*
037300      IF WS-LIST-STATUS NOT EQUAL ZEROES
037400         MOVE 'ERROR CLOSING REWARD-LISTING'
037500                                    TO WS-ERR-MSG
037600          MOVE WS-LIST-STATUS       TO WS-ERR-CDE
037700          MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
037800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
037900      END-IF.
038000*
038100      STOP RUN.
038200*
038300 Z0001-EX.
038400      EXIT.
