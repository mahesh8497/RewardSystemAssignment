000100******************************************************************
000200* RWDTRAN  - TRANSACTION RECORD LAYOUT                           *
000300* MERIDIAN VALUE RETAIL CO. - DATA PROCESSING DEPT               *
000400******************************************************************
000500* ONE OCCURRENCE PER CUSTOMER RETAIL TRANSACTION.  FED TO THE
000600* REWARD POINTS ENGINE (RWDCALC1) FROM THE NIGHTLY TRANSACTION
000700* EXTRACT.  NO KEY SEQUENCE IS GUARANTEED - THE EXTRACT IS AN
000800* UNORDERED FULL-FILE SCAN OF THE DAY'S POSTED TRANSACTIONS.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE      INIT  REQUEST    DESCRIPTION
001200*    --------  ----  ---------  --------------------------------
001300*    03/11/91  SRP   RWD-0001   ORIGINAL LAYOUT FOR REWARDS PROJ.       RWD-0001
001400*    09/14/93  LAW   RWD-0118   ADDED TRAILING SEPARATE SIGN ON         RWD-0118
001500*                               RWD-TRANS-AMOUNT PER AUDIT REQ.
001600*    01/06/99  MTC   RWD-0204   ADDED RWD-TRANS-DATE-R REDEFINES        RWD-0204
001700*                               FOR Y2K 4-DIGIT YEAR COMPARISONS.
001800******************************************************************
001900 01  RWD-TRANS-RECORD.
002000     05  RWD-TRANS-KEY.
002100         10  RWD-CUSTOMER-ID         PIC 9(09).
002200     05  RWD-TRANS-AMOUNT            PIC S9(07)V99
002300                                      SIGN IS TRAILING SEPARATE.
002400     05  RWD-TRANS-DATE.
002500*        DATE OF THE TRANSACTION, DECOMPOSED - NOT A COBOL
002600*        INTRINSIC DATE, THIS SHOP NEVER HAD ONE.
002700         10  RWD-TRANS-YEAR          PIC 9(04).
002800         10  RWD-TRANS-MONTH         PIC 9(02).
002900         10  RWD-TRANS-DAY           PIC 9(02).
003000     05  RWD-TRANS-DATE-R  REDEFINES RWD-TRANS-DATE
003100                                      PIC 9(08).
003200     05  FILLER                      PIC X(20).
